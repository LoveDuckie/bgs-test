000100******************************************************************
000110*                                                                *
000120*    IDENTIFICATION DIVISION                                     *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160
000170 PROGRAM-ID.    BGSGRUP.
000180 AUTHOR.        R T NUGENT.
000190 DATE-WRITTEN.  AUGUST 1987.
000200 DATE-COMPILED.
000210 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
000220 SECURITY.      BATCH.
000230*REMARKS.       GROUPS THE NIGHTLY FILE INVENTORY INTO SIZE-
000240*                BOUNDED BATCHES FOR OFFSITE ARCHIVE STAGING.
000250
000260* CHANGE HISTORY ------------------------------------------------
000270* 08/14/1987 RTN ORIGINAL PROGRAM.  SEQUENTIAL FIRST-FIT ONLY.
000280* 02/03/1989 RTN ADDED OVERSIZE-FILE WARNING, REQUEST 89-044.
000290* 11/19/1991 JKL CORRECTED GROUP NUMBER OVERFLOW ON LONG RUNS.
000300* 05/02/1994 DLC ADDED BEST-FIT-DECREASING-SPACE METHOD, 94-210.
000310* 07/27/1995 DLC MOVED METHOD SELECTOR ONTO THE PARM CARD.
000320* 01/09/1998 MWS YEAR-2000 READINESS - EXPANDED DATES TO CCYY.
000330* 11/30/1999 MWS Y2K CERTIFICATION SIGNOFF, NO LOGIC CHANGE.
000340* 06/14/2003 CJP ADDED VALIDATE-GROUPS OPTIONAL RE-TOTAL PASS.
000350* 03/22/2007 DLC FILE STATUS CLEANUP TO MATCH SHOP STANDARD.
000360* 10/05/2011 RTN RAISED TABLE LIMITS TO 2000 ENTRIES, REQ 11-077.
000370* 04/18/2015 DLC RENUMBERED PARAGRAPHS TO CURRENT B/C/D/E/F/G.
000380* 06/02/2026 DLC REHOSTED PARM CARD EDITS, REQUEST 26-118.
000390* END OF HISTORY ------------------------------------------------
000400
000410/*****************************************************************
000420*                                                                *
000430*    ENVIRONMENT DIVISION                                        *
000440*                                                                *
000450******************************************************************
000460 ENVIRONMENT DIVISION.
000470
000480******************************************************************
000490*    CONFIGURATION SECTION                                       *
000500******************************************************************
000510 CONFIGURATION SECTION.
000520
000530 SOURCE-COMPUTER. IBM-4341.
000540 OBJECT-COMPUTER. IBM-4341.
000550
000560 SPECIAL-NAMES.
000570     SYSLST IS PRINTER,
000580     UPSI-7 ON STATUS IS RUN-VALIDATION-PASS.
000590
000600******************************************************************
000610*    INPUT-OUTPUT SECTION                                        *
000620******************************************************************
000630 INPUT-OUTPUT SECTION.
000640
000650 FILE-CONTROL.
000660
000670     SELECT FILE-INVENTORY
000680         ASSIGN TO BGSINVT
000690         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS WS-INVT-STATUS.
000710
000720     SELECT GROUP-MANIFEST
000730         ASSIGN TO BGSMANF
000740         ORGANIZATION IS SEQUENTIAL
000750         FILE STATUS IS WS-MANF-STATUS.
000760
000770     SELECT PARM-CARD
000780         ASSIGN TO BGSPARM
000790         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS WS-PARM-STATUS.
000810
000820/*****************************************************************
000830*                                                                *
000840*    DATA DIVISION                                               *
000850*                                                                *
000860******************************************************************
000870 DATA DIVISION.
000880
000890******************************************************************
000900*    FILE SECTION                                                *
000910******************************************************************
000920 FILE SECTION.
000930
000940 FD  FILE-INVENTORY
000950     LABEL RECORD STANDARD
000960     RECORD CONTAINS 80 CHARACTERS.
000970 COPY BGSINVT.
000980
000990 FD  GROUP-MANIFEST
001000     LABEL RECORD STANDARD
001010     RECORD CONTAINS 80 CHARACTERS.
001020 COPY BGSMANF.
001030
001040 FD  PARM-CARD
001050     LABEL RECORD STANDARD
001060     RECORD CONTAINS 80 CHARACTERS.
001070 COPY BGSPARM.
001080
001090******************************************************************
001100*    WORKING-STORAGE SECTION                                     *
001110******************************************************************
001120 WORKING-STORAGE SECTION.
001130
001140*    RUN-WIDE RETURN CODE - STANDALONE ITEM SO B20-TERMINATION
001150*    CAN MOVE IT TO THE RETURN-CODE SPECIAL REGISTER WITHOUT
001160*    QUALIFYING THROUGH A GROUP.
001170 77  WS-RETURN-CODE              PIC S9(04)   BINARY VALUE ZERO.
001180   88  WS-RUN-IS-CLEAN                        VALUE ZERO.
001190 77  WS-RETURN-CODE-X REDEFINES WS-RETURN-CODE
001200                                  PIC  X(02).
001210
001220 01  WS-FIELDS.
001230   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
001240   03  THIS-PGM                  PIC  X(08)   VALUE 'BGSGRUP'.
001250
001260   03  WS-PARM-OPEN-SW           PIC  X(01)   VALUE 'N'.
001270     88  WS-PARM-IS-OPEN                      VALUE 'Y'.
001280   03  WS-INVT-OPEN-SW           PIC  X(01)   VALUE 'N'.
001290     88  WS-INVT-IS-OPEN                      VALUE 'Y'.
001300   03  WS-MANF-OPEN-SW           PIC  X(01)   VALUE 'N'.
001310     88  WS-MANF-IS-OPEN                      VALUE 'Y'.
001320
001330   03  WS-PARM-STATUS            PIC  X(02)   VALUE '00'.
001340     88  WS-PARM-STATUS-OK                    VALUE '00'.
001350   03  WS-INVT-STATUS            PIC  X(02)   VALUE '00'.
001360     88  WS-INVT-STATUS-OK                    VALUE '00'.
001370     88  WS-INVT-AT-EOF                       VALUE '10'.
001380   03  WS-MANF-STATUS            PIC  X(02)   VALUE '00'.
001390     88  WS-MANF-STATUS-OK                    VALUE '00'.
001400
001410   03  WS-MAX-GROUP-SIZE         PIC S9(15)   BINARY VALUE ZERO.
001420*    RAW BYTE VIEW FOR THE ABEND DUMP FORMATTER - DO NOT MOVE.
001430   03  WS-MAX-GROUP-SIZE-X REDEFINES WS-MAX-GROUP-SIZE
001440                                  PIC  X(08).
001450   03  WS-METHOD-SWITCH          PIC  X(01)   VALUE 'C'.
001460     88  WS-METHOD-SEL-COMPACT                VALUE 'C'.
001470     88  WS-METHOD-SEL-DEFAULT                VALUE 'D'.
001480
001490   03  WS-MAX-FILE-ENTRIES       PIC S9(04)   BINARY VALUE 2000.
001500   03  WS-MAX-GROUP-ENTRIES      PIC S9(04)   BINARY VALUE 2000.
001510
001520   03  WS-FILE-COUNT             PIC S9(04)   BINARY VALUE ZERO.
001530   03  WS-SKIP-COUNT             PIC S9(04)   BINARY VALUE ZERO.
001540   03  WS-GROUPED-FILE-COUNT     PIC S9(04)   BINARY VALUE ZERO.
001550   03  WS-GROUP-COUNT            PIC S9(04)   BINARY VALUE ZERO.
001560   03  WS-VALID-GROUP-COUNT      PIC S9(04)   BINARY VALUE ZERO.
001570
001580   03  WS-SUB                    PIC S9(04)   BINARY VALUE ZERO.
001590   03  WS-GRP-SUB                PIC S9(04)   BINARY VALUE ZERO.
001600   03  WS-BEST-GRP-SUB           PIC S9(04)   BINARY VALUE ZERO.
001610   03  WS-BEST-LEFTOVER          PIC S9(15)   BINARY VALUE ZERO.
001620   03  WS-LEFTOVER               PIC S9(15)   BINARY VALUE ZERO.
001630   03  WS-CANDIDATE-LEFTOVER     PIC S9(15)   BINARY VALUE ZERO.
001640   03  WS-RETOTAL-SIZE           PIC S9(15)   BINARY VALUE ZERO.
001650
001660   03  WS-EDIT-FILES             PIC ZZZ,ZZZ,ZZ9.
001670   03  WS-EDIT-GROUPS            PIC      ZZZ,ZZ9.
001680   03  WS-EDIT-VALID             PIC      ZZZ,ZZ9.
001690   03  WS-EDIT-TOTAL             PIC      ZZZ,ZZ9.
001700   03  WS-EDIT-CAPACITY          PIC      ZZZ,ZZ9.
001710   03  WS-EDIT-RC                PIC         ZZZ9.
001720
001730*    LOWER CASE PER THE SHOP'S PUBLISHED OUTPUT FORMAT - DO NOT
001740*    RECASE THIS LITERAL.
001750   03  WS-GROUP-ID-WORK.
001760     05  WS-GRP-ID-TEXT          PIC  X(09)   VALUE 'group_000'.
001770   03  WS-GRP-ID-NUMERIC REDEFINES WS-GROUP-ID-WORK.
001780     05  FILLER                  PIC  X(06).
001790     05  WS-GRP-ID-DIGITS        PIC  9(03).
001800
001810 01  WS-FILE-TABLE.
001820   03  WS-FT-ENTRY OCCURS 2000 TIMES.
001830     05  WS-FT-FILE-NAME         PIC  X(44).
001840     05  WS-FT-FILE-SIZE         PIC  9(12).
001850     05  WS-FT-LAST-MODIFIED     PIC  X(19).
001860     05  WS-FT-GROUP-NO          PIC S9(04)   BINARY.
001870     05  WS-FT-SKIP-SW           PIC  X(01).
001880       88  WS-FT-IS-SKIPPED                   VALUE 'Y'.
001890     05  FILLER                  PIC  X(04).
001900
001910 01  WS-GROUP-TABLE.
001920   03  WS-GRP-ENTRY OCCURS 2000 TIMES.
001930     05  WS-GRP-SIZE             PIC S9(15)   BINARY.
001940     05  WS-GRP-RETIRE-SW        PIC  X(01).
001950       88  WS-GRP-IS-RETIRED                  VALUE 'Y'.
001960       88  WS-GRP-IS-OPEN                     VALUE 'N'.
001970     05  FILLER                  PIC  X(04).
001980
001990/*****************************************************************
002000*                                                                *
002010*    PROCEDURE DIVISION                                          *
002020*                                                                *
002030******************************************************************
002040 PROCEDURE DIVISION.
002050
002060******************************************************************
002070*    MAINLINE ROUTINE                                            *
002080******************************************************************
002090 A00-MAINLINE-ROUTINE.
002100
002110     PERFORM B10-INITIALIZATION THRU B15-EXIT.
002120
002130     IF  WS-RUN-IS-CLEAN
002140         PERFORM C00-ACQUIRE-INVENTORY THRU C99-EXIT-PROCESS
002150           UNTIL WS-INVT-AT-EOF
002160              OR WS-RETURN-CODE NOT = ZERO
002170     END-IF.
002180
002190     IF  WS-RUN-IS-CLEAN
002200     AND WS-FILE-COUNT = ZERO
002210         DISPLAY THIS-PGM ' - EMPTY INVENTORY, NOTHING TO GROUP.'
002220                                  UPON PRINTER
002230         MOVE 16                  TO WS-RETURN-CODE
002240     END-IF.
002250
002260     IF  WS-RUN-IS-CLEAN
002270         IF  WS-METHOD-SEL-COMPACT
002280             PERFORM E00-GROUP-COMPACT THRU E99-EXIT
002290               VARYING WS-SUB FROM 1 BY 1
002300                 UNTIL WS-SUB > WS-FILE-COUNT
002310                    OR WS-RETURN-CODE NOT = ZERO
002320         ELSE
002330             PERFORM D00-GROUP-DEFAULT THRU D99-EXIT
002340               VARYING WS-SUB FROM 1 BY 1
002350                 UNTIL WS-SUB > WS-FILE-COUNT
002360                    OR WS-RETURN-CODE NOT = ZERO
002370         END-IF
002380     END-IF.
002390
002400     IF  WS-RUN-IS-CLEAN
002410         PERFORM B30-RUN-SUMMARY THRU B35-EXIT
002420     END-IF.
002430
002440     IF  WS-RUN-IS-CLEAN
002450     AND WS-GROUP-COUNT > ZERO
002460         PERFORM F00-SAVE-GROUPS THRU F99-EXIT
002470     END-IF.
002480
002490     IF  WS-RUN-IS-CLEAN
002500     AND WS-GROUP-COUNT > ZERO
002510     AND RUN-VALIDATION-PASS
002520         PERFORM G00-VALIDATE-GROUPS THRU G99-EXIT
002530     END-IF.
002540
002550     PERFORM B20-TERMINATION THRU B25-EXIT.
002560
002570     MOVE WS-RETURN-CODE         TO RETURN-CODE.
002580
002590     GOBACK.
002600
002610/*****************************************************************
002620*    PROGRAM INITIALIZATION ROUTINE                              *
002630******************************************************************
002640 B10-INITIALIZATION.
002650
002660     INITIALIZE WS-FILE-TABLE.
002670     INITIALIZE WS-GROUP-TABLE.
002680
002690     OPEN INPUT PARM-CARD.
002700     IF  NOT WS-PARM-STATUS-OK
002710         DISPLAY THIS-PGM ' - CANNOT OPEN PARM-CARD, STATUS='
002720                          WS-PARM-STATUS UPON PRINTER
002730         MOVE 16                  TO WS-RETURN-CODE
002740         GO TO B15-EXIT
002750     END-IF.
002760     SET WS-PARM-IS-OPEN          TO TRUE.
002770
002780     READ PARM-CARD
002790         AT END
002800             DISPLAY THIS-PGM ' - MISSING RUN-PARAMETER CARD.'
002810                                  UPON PRINTER
002820             MOVE 16              TO WS-RETURN-CODE
002830     END-READ.
002840
002850     IF  WS-RUN-IS-CLEAN
002860         PERFORM B11-EDIT-PARM-CARD THRU B11-EXIT
002870     END-IF.
002880
002890     CLOSE PARM-CARD.
002900     SET WS-PARM-IS-OPEN          TO FALSE.
002910
002920     IF  NOT WS-RUN-IS-CLEAN
002930         GO TO B15-EXIT
002940     END-IF.
002950
002960     OPEN INPUT FILE-INVENTORY.
002970     IF  NOT WS-INVT-STATUS-OK
002980         DISPLAY THIS-PGM ' - FILE-INVENTORY NOT FOUND, STATUS='
002990                          WS-INVT-STATUS UPON PRINTER
003000         MOVE 16                  TO WS-RETURN-CODE
003010         GO TO B15-EXIT
003020     END-IF.
003030     SET WS-INVT-IS-OPEN          TO TRUE.
003040
003050     DISPLAY THIS-PGM ' - EXISTING GROUP-MANIFEST, IF ANY, IS'
003060                      ' BEING REPLACED.' UPON PRINTER.
003070     OPEN OUTPUT GROUP-MANIFEST.
003080     IF  NOT WS-MANF-STATUS-OK
003090         DISPLAY THIS-PGM ' - CANNOT OPEN GROUP-MANIFEST, STATUS='
003100                          WS-MANF-STATUS UPON PRINTER
003110         MOVE 16                  TO WS-RETURN-CODE
003120         GO TO B15-EXIT
003130     END-IF.
003140     SET WS-MANF-IS-OPEN          TO TRUE.
003150
003160 B15-EXIT.
003170     EXIT.
003180
003190/*****************************************************************
003200*    EDIT THE RUN-PARAMETER CARD                                 *
003210******************************************************************
003220 B11-EDIT-PARM-CARD.
003230
003240     IF  BGSP-MAX-GROUP-SIZE = ZERO
003250         DISPLAY THIS-PGM ' - GROUP-SIZE LIMIT MUST BE A'
003260                          ' POSITIVE INTEGER.' UPON PRINTER
003270         MOVE 16                  TO WS-RETURN-CODE
003280         GO TO B11-EXIT
003290     END-IF.
003300
003310     EVALUATE TRUE
003320       WHEN BGSP-UNIT-IS-MEGABYTES
003330         COMPUTE WS-MAX-GROUP-SIZE =
003340                 BGSP-MAX-GROUP-SIZE * 1048576
003350       WHEN BGSP-UNIT-IS-BYTES
003360         MOVE BGSP-MAX-GROUP-SIZE  TO WS-MAX-GROUP-SIZE
003370       WHEN OTHER
003380         DISPLAY THIS-PGM ' - GROUP-SIZE UNIT MUST BE M OR B.'
003390                                  UPON PRINTER
003400         MOVE 16                  TO WS-RETURN-CODE
003410         GO TO B11-EXIT
003420     END-EVALUATE.
003430
003440     IF  BGSP-METHOD-CODE = SPACES
003450         SET WS-METHOD-SEL-COMPACT TO TRUE
003460         GO TO B11-EXIT
003470     END-IF.
003480
003490     EVALUATE TRUE
003500       WHEN BGSP-METHOD-IS-COMPACT
003510         SET WS-METHOD-SEL-COMPACT TO TRUE
003520       WHEN BGSP-METHOD-IS-DEFAULT
003530         SET WS-METHOD-SEL-DEFAULT TO TRUE
003540       WHEN OTHER
003550         DISPLAY THIS-PGM ' - GROUPING METHOD MUST BE'
003560                          ' COMPACT OR DEFAULT.' UPON PRINTER
003570         MOVE 16                  TO WS-RETURN-CODE
003580     END-EVALUATE.
003590
003600 B11-EXIT.
003610     EXIT.
003620
003630/*****************************************************************
003640*    PROGRAM TERMINATION ROUTINE                                 *
003650******************************************************************
003660 B20-TERMINATION.
003670
003680     IF  WS-MANF-IS-OPEN
003690         CLOSE GROUP-MANIFEST
003700     END-IF.
003710     IF  WS-INVT-IS-OPEN
003720         CLOSE FILE-INVENTORY
003730     END-IF.
003740
003750     IF  WS-RUN-IS-CLEAN
003760         MOVE WS-GROUP-COUNT      TO WS-EDIT-GROUPS
003770         DISPLAY THIS-PGM ' - COMPLETE, ' WS-EDIT-GROUPS
003780                          ' GROUPS WRITTEN TO GROUP-MANIFEST.'
003790                                  UPON PRINTER
003800     ELSE
003810         MOVE WS-RETURN-CODE      TO WS-EDIT-RC
003820         DISPLAY THIS-PGM ' - ENDED WITH ERRORS, RETURN CODE='
003830                          WS-EDIT-RC ' RAW=' WS-RETURN-CODE-X
003840                                  UPON PRINTER
003850     END-IF.
003860
003870 B25-EXIT.
003880     EXIT.
003890
003900/*****************************************************************
003910*    REPORT TOTAL FILES GROUPED AND NUMBER OF GROUPS             *
003920******************************************************************
003930 B30-RUN-SUMMARY.
003940
003950     IF  WS-GROUP-COUNT = ZERO
003960         DISPLAY THIS-PGM ' - NO GROUPS TO SAVE.' UPON PRINTER
003970         GO TO B35-EXIT
003980     END-IF.
003990
004000     COMPUTE WS-GROUPED-FILE-COUNT =
004010             WS-FILE-COUNT - WS-SKIP-COUNT.
004020     MOVE WS-GROUPED-FILE-COUNT  TO WS-EDIT-FILES.
004030     MOVE WS-GROUP-COUNT         TO WS-EDIT-GROUPS.
004040     DISPLAY 'Grouped ' WS-EDIT-FILES ' files into '
004050             WS-EDIT-GROUPS ' groups.' UPON PRINTER.
004060
004070 B35-EXIT.
004080     EXIT.
004090
004100/*****************************************************************
004110*    ACQUIRE-INVENTORY - READ ONE FILE-ATTRIBUTE RECORD          *
004120******************************************************************
004130 C00-ACQUIRE-INVENTORY.
004140
004150     READ FILE-INVENTORY
004160         AT END
004170             SET WS-INVT-AT-EOF   TO TRUE
004180             GO TO C99-EXIT-PROCESS
004190     END-READ.
004200
004210     IF  NOT WS-INVT-STATUS-OK
004220     AND NOT WS-INVT-AT-EOF
004230         DISPLAY THIS-PGM ' - READ ERROR ON FILE-INVENTORY,'
004240                          ' STATUS=' WS-INVT-STATUS UPON PRINTER
004250         MOVE 16                  TO WS-RETURN-CODE
004260         GO TO C99-EXIT-PROCESS
004270     END-IF.
004280
004290     IF  WS-FILE-COUNT NOT < WS-MAX-FILE-ENTRIES
004300         MOVE WS-MAX-FILE-ENTRIES TO WS-EDIT-CAPACITY
004310         DISPLAY THIS-PGM ' - INVENTORY EXCEEDS TABLE LIMIT OF'
004320                          WS-EDIT-CAPACITY ' ENTRIES.'
004330                                  UPON PRINTER
004340         MOVE 16                  TO WS-RETURN-CODE
004350         GO TO C99-EXIT-PROCESS
004360     END-IF.
004370
004380     ADD  1                       TO WS-FILE-COUNT.
004390     MOVE BGSI-FILE-NAME          TO
004400          WS-FT-FILE-NAME(WS-FILE-COUNT).
004410     MOVE BGSI-FILE-SIZE          TO
004420          WS-FT-FILE-SIZE(WS-FILE-COUNT).
004430     MOVE BGSI-LAST-MODIFIED      TO
004440          WS-FT-LAST-MODIFIED(WS-FILE-COUNT).
004450
004460 C99-EXIT-PROCESS.
004470     EXIT.
004480
004490/*****************************************************************
004500*    GROUP-DEFAULT - SEQUENTIAL FIRST-FIT                        *
004510******************************************************************
004520 D00-GROUP-DEFAULT.
004530
004540     IF  WS-FT-FILE-SIZE(WS-SUB) > WS-MAX-GROUP-SIZE
004550         PERFORM P20-WARN-OVERSIZE THRU P20-EXIT
004560         GO TO D99-EXIT
004570     END-IF.
004580
004590     IF  WS-GROUP-COUNT = ZERO
004600         PERFORM P30-OPEN-NEW-GROUP THRU P30-EXIT
004610         GO TO D99-EXIT
004620     END-IF.
004630
004640     COMPUTE WS-LEFTOVER =
004650             WS-MAX-GROUP-SIZE - WS-GRP-SIZE(WS-GROUP-COUNT).
004660     IF  WS-FT-FILE-SIZE(WS-SUB) NOT > WS-LEFTOVER
004670         ADD  WS-FT-FILE-SIZE(WS-SUB)
004680                                  TO WS-GRP-SIZE(WS-GROUP-COUNT)
004690         MOVE WS-GROUP-COUNT      TO WS-FT-GROUP-NO(WS-SUB)
004700     ELSE
004710         PERFORM P30-OPEN-NEW-GROUP THRU P30-EXIT
004720     END-IF.
004730
004740 D99-EXIT.
004750     EXIT.
004760
004770/*****************************************************************
004780*    GROUP-COMPACT - BEST-FIT-DECREASING-SPACE                   *
004790******************************************************************
004800 E00-GROUP-COMPACT.
004810
004820     IF  WS-FT-FILE-SIZE(WS-SUB) > WS-MAX-GROUP-SIZE
004830         PERFORM P20-WARN-OVERSIZE THRU P20-EXIT
004840         GO TO E99-EXIT
004850     END-IF.
004860
004870     PERFORM E50-FIND-BEST-GROUP THRU E55-EXIT.
004880
004890     IF  WS-BEST-GRP-SUB > ZERO
004900         ADD  WS-FT-FILE-SIZE(WS-SUB)
004910                          TO WS-GRP-SIZE(WS-BEST-GRP-SUB)
004920         MOVE WS-BEST-GRP-SUB     TO WS-FT-GROUP-NO(WS-SUB)
004930         IF  WS-GRP-SIZE(WS-BEST-GRP-SUB) = WS-MAX-GROUP-SIZE
004940             SET WS-GRP-IS-RETIRED(WS-BEST-GRP-SUB) TO TRUE
004950         END-IF
004960         GO TO E99-EXIT
004970     END-IF.
004980
004990     PERFORM P30-OPEN-NEW-GROUP THRU P30-EXIT.
005000     IF  WS-RUN-IS-CLEAN
005010     AND WS-GRP-SIZE(WS-GROUP-COUNT) = WS-MAX-GROUP-SIZE
005020         SET WS-GRP-IS-RETIRED(WS-GROUP-COUNT) TO TRUE
005030     END-IF.
005040
005050 E99-EXIT.
005060     EXIT.
005070
005080/*****************************************************************
005090*    FIND THE OPEN GROUP LEAVING THE SMALLEST LEFTOVER SPACE     *
005100******************************************************************
005110 E50-FIND-BEST-GROUP.
005120
005130     MOVE ZERO                   TO WS-BEST-GRP-SUB.
005140     MOVE WS-MAX-GROUP-SIZE       TO WS-BEST-LEFTOVER.
005150
005160     PERFORM E51-CHECK-CANDIDATE-GROUP THRU E51-EXIT
005170       VARYING WS-GRP-SUB FROM 1 BY 1
005180         UNTIL WS-GRP-SUB > WS-GROUP-COUNT.
005190
005200 E55-EXIT.
005210     EXIT.
005220
005230 E51-CHECK-CANDIDATE-GROUP.
005240
005250     IF  WS-GRP-IS-RETIRED(WS-GRP-SUB)
005260         GO TO E51-EXIT
005270     END-IF.
005280
005290     COMPUTE WS-LEFTOVER =
005300             WS-MAX-GROUP-SIZE - WS-GRP-SIZE(WS-GRP-SUB).
005310     IF  WS-LEFTOVER < WS-FT-FILE-SIZE(WS-SUB)
005320         GO TO E51-EXIT
005330     END-IF.
005340
005350     COMPUTE WS-CANDIDATE-LEFTOVER =
005360             WS-LEFTOVER - WS-FT-FILE-SIZE(WS-SUB).
005370     IF  WS-CANDIDATE-LEFTOVER < WS-BEST-LEFTOVER
005380         MOVE WS-CANDIDATE-LEFTOVER TO WS-BEST-LEFTOVER
005390         MOVE WS-GRP-SUB          TO WS-BEST-GRP-SUB
005400     END-IF.
005410
005420 E51-EXIT.
005430     EXIT.
005440
005450/*****************************************************************
005460*    SAVE-GROUPS - WRITE ONE MANIFEST RECORD PER MEMBER FILE     *
005470******************************************************************
005480 F00-SAVE-GROUPS.
005490
005500     IF  WS-GROUP-COUNT = ZERO
005510         DISPLAY THIS-PGM ' - SAVE-GROUPS REJECTS AN EMPTY'
005520                          ' GROUP LIST.' UPON PRINTER
005530         MOVE 16                  TO WS-RETURN-CODE
005540         GO TO F99-EXIT
005550     END-IF.
005560
005570     PERFORM F10-SAVE-ONE-GROUP THRU F10-EXIT
005580       VARYING WS-GRP-SUB FROM 1 BY 1
005590         UNTIL WS-GRP-SUB > WS-GROUP-COUNT
005600            OR WS-RETURN-CODE NOT = ZERO.
005610
005620 F99-EXIT.
005630     EXIT.
005640
005650 F10-SAVE-ONE-GROUP.
005660
005670     MOVE WS-GRP-SUB              TO WS-GRP-ID-DIGITS.
005680     DISPLAY 'Saving: ' WS-GRP-ID-TEXT UPON PRINTER.
005690
005700     PERFORM F20-WRITE-ONE-MEMBER THRU F20-EXIT
005710       VARYING WS-SUB FROM 1 BY 1
005720         UNTIL WS-SUB > WS-FILE-COUNT
005730            OR WS-RETURN-CODE NOT = ZERO.
005740
005750 F10-EXIT.
005760     EXIT.
005770
005780 F20-WRITE-ONE-MEMBER.
005790
005800     IF  WS-FT-GROUP-NO(WS-SUB) NOT = WS-GRP-SUB
005810         GO TO F20-EXIT
005820     END-IF.
005830
005840     MOVE WS-GRP-SUB              TO BGSM-GROUP-NUMBER.
005850     MOVE WS-FT-FILE-NAME(WS-SUB) TO BGSM-FILE-NAME.
005860     MOVE WS-FT-FILE-SIZE(WS-SUB) TO BGSM-FILE-SIZE.
005870     MOVE WS-FT-LAST-MODIFIED(WS-SUB)
005880                                  TO BGSM-LAST-MODIFIED.
005890     WRITE BGS-MANIFEST-RECORD.
005900     IF  NOT WS-MANF-STATUS-OK
005910         DISPLAY THIS-PGM ' - WRITE ERROR ON GROUP-MANIFEST,'
005920                          ' STATUS=' WS-MANF-STATUS UPON PRINTER
005930         MOVE 16                  TO WS-RETURN-CODE
005940     END-IF.
005950
005960 F20-EXIT.
005970     EXIT.
005980
005990/*****************************************************************
006000*    VALIDATE-GROUPS - RE-TOTAL EVERY GROUP AGAINST THE LIMIT    *
006010******************************************************************
006020 G00-VALIDATE-GROUPS.
006030
006040     MOVE ZERO                   TO WS-VALID-GROUP-COUNT.
006050
006060     PERFORM G10-VALIDATE-ONE-GROUP THRU G10-EXIT
006070       VARYING WS-GRP-SUB FROM 1 BY 1
006080         UNTIL WS-GRP-SUB > WS-GROUP-COUNT.
006090
006100     MOVE WS-VALID-GROUP-COUNT   TO WS-EDIT-VALID.
006110     MOVE WS-GROUP-COUNT         TO WS-EDIT-TOTAL.
006120     DISPLAY WS-EDIT-VALID ' valid groups out of '
006130             WS-EDIT-TOTAL UPON PRINTER.
006140
006150 G99-EXIT.
006160     EXIT.
006170
006180 G10-VALIDATE-ONE-GROUP.
006190
006200*    RE-TOTAL FROM THE MEMBER RECORDS - DOES NOT TRUST THE
006210*    RUNNING WS-GRP-SIZE ACCUMULATOR KEPT BY D00/E00.
006220     MOVE ZERO                   TO WS-RETOTAL-SIZE.
006230
006240     PERFORM G15-ADD-ONE-MEMBER THRU G15-EXIT
006250       VARYING WS-SUB FROM 1 BY 1
006260         UNTIL WS-SUB > WS-FILE-COUNT.
006270
006280     IF  WS-RETOTAL-SIZE NOT > WS-MAX-GROUP-SIZE
006290         ADD  1                   TO WS-VALID-GROUP-COUNT
006300     END-IF.
006310
006320 G10-EXIT.
006330     EXIT.
006340
006350 G15-ADD-ONE-MEMBER.
006360
006370     IF  WS-FT-GROUP-NO(WS-SUB) = WS-GRP-SUB
006380         ADD  WS-FT-FILE-SIZE(WS-SUB) TO WS-RETOTAL-SIZE
006390     END-IF.
006400
006410 G15-EXIT.
006420     EXIT.
006430
006440/*****************************************************************
006450*    OTHER PERFORMED ROUTINES                                    *
006460******************************************************************
006470 P20-WARN-OVERSIZE.
006480
006490     ADD  1                       TO WS-SKIP-COUNT.
006500     SET  WS-FT-IS-SKIPPED(WS-SUB) TO TRUE.
006510     DISPLAY 'WARNING - ' WS-FT-FILE-NAME(WS-SUB)
006520             ' EXCEEDS MAXIMUM GROUP SIZE, SKIPPED.'
006530                                  UPON PRINTER.
006540
006550 P20-EXIT.
006560     EXIT.
006570
006580 P30-OPEN-NEW-GROUP.
006590
006600     IF  WS-GROUP-COUNT NOT < WS-MAX-GROUP-ENTRIES
006610         MOVE WS-MAX-GROUP-ENTRIES TO WS-EDIT-CAPACITY
006620         DISPLAY THIS-PGM ' - GROUP TABLE LIMIT OF'
006630                          WS-EDIT-CAPACITY ' EXCEEDED.'
006640                                  UPON PRINTER
006650         MOVE 16                  TO WS-RETURN-CODE
006660         GO TO P30-EXIT
006670     END-IF.
006680
006690     ADD  1                       TO WS-GROUP-COUNT.
006700     MOVE WS-FT-FILE-SIZE(WS-SUB) TO WS-GRP-SIZE(WS-GROUP-COUNT).
006710     SET  WS-GRP-IS-OPEN(WS-GROUP-COUNT) TO TRUE.
006720     MOVE WS-GROUP-COUNT          TO WS-FT-GROUP-NO(WS-SUB).
006730
006740 P30-EXIT.
006750     EXIT.
